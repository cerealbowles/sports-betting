000100******************************************************************
000200*   MEMBER NAME  = BETWRK
000300*
000400*   DESCRIPTIVE NAME = WAGERING LEDGER - COMMON WORK AREA
000500*
000600*   FUNCTION = SHARED CONSTANTS AND SYSTEM DATE/TIME WORK FIELDS
000700*              USED BY BETLEDG, BETRATE AND BETANLZ.  COPY THIS
000800*              MEMBER INTO WORKING-STORAGE SECTION.
000900*
001000*   CALLED BY = BETLEDG, BETRATE, BETANLZ (COPY, NOT CALL)
001100*
001200******************************************************************
001300*   CHANGE LOG
001400*   ----------
001500*   01/06/94  R.HAUSER    ORIGINAL MEMBER - PULLED KELLY AND
001600*                         EMPIRICAL-RATE CONSTANTS OUT OF BETRATE
001700*                         SO BETLEDG COULD DISPLAY THEM ON TRANLOG
001800*   11/14/95  R.HAUSER    ADDED WK-RUN-TS-N / REDEFINES FOR THE
001900*                         SETTLEMENT TIMESTAMP WORK.              CR104512
002000*   03/02/98  T.OKAFOR    ADDED WK-DAY-NAME TABLE FOR THE 7-DAY
002100*                         ANALYTICS REPORT (BETANLZ).
002200*   08/21/99  T.OKAFOR    Y2K -- WK-RUN-CCYY NOW 4-DIGIT, DROPPED
002300*                         THE OLD 2-DIGIT WK-RUN-YY EVERYWHERE.   Y2K-0231
002400*   05/10/02  P.DIAZ      ADDED WK-ELAPSED-DAYS COMP-3 FOR THE
002500*                         RECENCY-WEIGHT CALC (TAU = 30 DAYS).
002600******************************************************************
002700 01  BR-CONSTANTS.
002800     05  BR-ALPHA                PIC 9V9(6)  VALUE 0.600000.
002900     05  BR-TAU-DAYS             PIC 9(3)V9(2) COMP-3
003000                                             VALUE 30.00.
003100     05  BR-MIN-PROB             PIC 9V9(4)  VALUE 0.5000.
003200     05  BR-MAX-PROB             PIC 9V9(4)  VALUE 0.9500.
003300     05  BR-KELLY-FLOOR          PIC 9(3)V99 COMP-3
003400                                             VALUE 0.10.
003500     05  FILLER                  PIC X(10)   VALUE SPACES.
003600*
003700*    SYSTEM DATE/TIME -- LOADED ONCE AT PROGRAM START FROM
003800*    ACCEPT ... FROM DATE YYYYMMDD / ACCEPT ... FROM TIME
003900*
004000 01  WK-SYSTEM-DATE-TIME.
004100     05  WK-RUN-DATE-N           PIC 9(8).
004200     05  WK-RUN-DATE-R REDEFINES WK-RUN-DATE-N.
004300         10  WK-RUN-CCYY         PIC 9(4).
004400         10  WK-RUN-MM           PIC 9(2).
004500         10  WK-RUN-DD           PIC 9(2).
004600     05  WK-RUN-TIME-N           PIC 9(8).
004700     05  WK-RUN-TIME-R REDEFINES WK-RUN-TIME-N.
004800         10  WK-RUN-HH           PIC 9(2).
004900         10  WK-RUN-MN           PIC 9(2).
005000         10  WK-RUN-SS           PIC 9(2).
005100         10  WK-RUN-HS           PIC 9(2).
005200     05  WK-RUN-TS               PIC 9(14).
005300     05  WK-RUN-TS-R REDEFINES WK-RUN-TS.
005400         10  WK-RUN-TS-DATE      PIC 9(8).
005500         10  WK-RUN-TS-TIME      PIC 9(6).
005600*
005700 01  WK-ELAPSED-DAYS             PIC S9(5)V9(4) COMP-3 VALUE 0.
005800 01  WK-WEIGHT                   PIC 9V9(9) COMP-3     VALUE 0.
005900*
006000 01  WK-DAY-NAME-TABLE.
006100     05  FILLER  PIC X(9)  VALUE 'SUNDAY   '.
006200     05  FILLER  PIC X(9)  VALUE 'MONDAY   '.
006300     05  FILLER  PIC X(9)  VALUE 'TUESDAY  '.
006400     05  FILLER  PIC X(9)  VALUE 'WEDNESDAY'.
006500     05  FILLER  PIC X(9)  VALUE 'THURSDAY '.
006600     05  FILLER  PIC X(9)  VALUE 'FRIDAY   '.
006700     05  FILLER  PIC X(9)  VALUE 'SATURDAY '.
006800 01  WK-DAY-NAME-R REDEFINES WK-DAY-NAME-TABLE.
006900     05  WK-DAY-NAME             PIC X(9) OCCURS 7 TIMES.
