000100******************************************************************
000200*   MEMBER NAME  = BETTRN
000300*
000400*   DESCRIPTIVE NAME = WAGERING LEDGER - INPUT TRANSACTION RECORD
000500*
000600*   FUNCTION = ONE RECORD PER LEDGER ACTION.  FIVE TRAN-CODES
000700*              SHARE THIS LAYOUT; UNUSED FIELDS FOR A GIVEN CODE
000800*              ARE LEFT SPACE/ZERO BY THE FEEDER JOB.  SEE THE
000900*              TRAN-CODE 88-LEVELS BELOW FOR THE VALID SET.
001000*
001100******************************************************************
001200*   CHANGE LOG
001300*   ----------
001400*   01/06/94  R.HAUSER    ORIGINAL MEMBER -- PL/CN/ST ONLY.
001500*   09/19/96  R.HAUSER    ADDED THE SU (SETTINGS UPDATE) CODE
001600*                         AND ITS TWO TRAILING FIELDS.            CR100877
001700*   03/02/98  T.OKAFOR    ADDED THE AC (ADD CLOSED) CODE FOR
001800*                         BACK-LOADING HISTORICAL SETTLEMENTS.
001900*   08/21/99  T.OKAFOR    Y2K -- BT-TRAN-CCYY EXPANDED TO 4
002000*                         DIGITS.                                 Y2K-0231
002100******************************************************************
002200 01  BL-TRAN-REC.
002300     05  BT-TRAN-CODE            PIC X(02).
002400         88  BT-TRAN-PLACE             VALUE 'PL'.
002500         88  BT-TRAN-CANCEL            VALUE 'CN'.
002600         88  BT-TRAN-SETTLE            VALUE 'ST'.
002700         88  BT-TRAN-ADD-CLOSED        VALUE 'AC'.
002800         88  BT-TRAN-SETTINGS-UPD      VALUE 'SU'.
002900     05  BT-BET-ID               PIC 9(6).
003000     05  BT-BET-NAME             PIC X(30).
003100     05  BT-AMERICAN-ODDS        PIC S9(5).
003200     05  BT-PROB                 PIC 9V9(4).
003300     05  BT-STAKE                PIC 9(5)V99.
003400     05  BT-SPORT                PIC X(10).
003500     05  BT-BET-TYPE             PIC X(10).
003600     05  BT-OUTCOME              PIC X(04).
003700         88  BT-OUTCOME-WIN            VALUE 'WIN '.
003800         88  BT-OUTCOME-LOSS           VALUE 'LOSS'.
003900     05  BT-TRAN-TS              PIC 9(14).
004000     05  BT-TRAN-TS-R REDEFINES BT-TRAN-TS.
004100         10  BT-TRAN-CCYY        PIC 9(4).
004200         10  BT-TRAN-MM          PIC 9(2).
004300         10  BT-TRAN-DD          PIC 9(2).
004400         10  BT-TRAN-HHMMSS      PIC 9(6).
004500     05  BT-NEW-BANKROLL         PIC 9(7)V99.
004600     05  BT-NEW-CAP-PCT          PIC 9(3)V9(4).
004700     05  FILLER                  PIC X(11).
