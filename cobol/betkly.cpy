000100******************************************************************
000200*   MEMBER NAME  = BETKLY
000300*
000400*   DESCRIPTIVE NAME = KELLY STAKE-SIZING CALL INTERFACE
000500*
000600*   FUNCTION = PARAMETER LIST PASSED FROM BETLEDG TO BETRATE ON
000700*              THE CALL 'BETRATE' FOR A PL TRANSACTION.  COPY
000800*              WITH REPLACING SO THE CALLER'S COPY (WK- PREFIX)
000900*              AND THE CALLEE'S LINKAGE COPY (LK- PREFIX) STAY
001000*              IN LOCK STEP -- SEE THE HOUSE PATTERN IN CUSTCOPY.
001100*
001200******************************************************************
001300*   CHANGE LOG
001400*   ----------
001500*   07/02/91  R.HAUSER    ORIGINAL MEMBER, PULLED OUT OF BETRATE
001600*                         WHEN BETLEDG STARTED BUILDING THE PARM
001700*                         LIST ITSELF INSTEAD OF BETRATE DOING    CR098231
001800*                         ITS OWN ACCEPT OF THE BET FIELDS.
001900*   08/21/99  T.OKAFOR    Y2K -- :TAG:-REQ-RUN-CCYY EXPANDED TO
002000*                         4 DIGITS.                               Y2K-0231
002100******************************************************************
002200 01  :TAG:-KELLY-PARMS.
002300     05  :TAG:-REQ-ODDS             PIC 9(3)V9(4).
002400     05  :TAG:-REQ-PROB             PIC 9V9(4).
002500     05  :TAG:-REQ-SPORT            PIC X(10).
002600     05  :TAG:-REQ-BET-TYPE         PIC X(10).
002700     05  :TAG:-REQ-BANKROLL         PIC S9(7)V99.
002800     05  :TAG:-REQ-CAP-PCT          PIC 9V9(4).
002900     05  :TAG:-REQ-RUN-TS           PIC 9(14).
003000     05  :TAG:-REQ-RUN-TS-R REDEFINES :TAG:-REQ-RUN-TS.
003100         10  :TAG:-REQ-RUN-CCYY     PIC 9(4).
003200         10  :TAG:-REQ-RUN-MM       PIC 9(2).
003300         10  :TAG:-REQ-RUN-DD       PIC 9(2).
003400         10  :TAG:-REQ-RUN-HHMMSS   PIC 9(6).
003500     05  :TAG:-RESP-EMPIRICAL-RATE  PIC 9V9(4).
003600     05  :TAG:-RESP-HAS-EMPIRICAL   PIC X(01).
003700         88  :TAG:-EMPIRICAL-FOUND        VALUE 'Y'.
003800     05  :TAG:-RESP-ADJUSTED-PROB   PIC 9V9(4).
003900     05  :TAG:-RESP-MATCH-COUNT     PIC 9(5) COMP.
004000     05  :TAG:-RESP-KELLY-FRACTION  PIC S9V9(6) COMP-3.
004100     05  :TAG:-RESP-RECOMMEND-STAKE PIC 9(5)V99.
004200     05  :TAG:-RETURN-CODE          PIC S9(4) COMP.
