000100******************************************************************
000200*   MEMBER NAME  = BETOPN
000300*
000400*   DESCRIPTIVE NAME = WAGERING LEDGER - OPEN BET MASTER RECORD
000500*
000600*   FUNCTION = ONE RECORD PER BET THAT HAS BEEN PLACED BUT NOT
000700*              YET SETTLED.  KEYED SEQUENTIAL ON BO-BET-ID,
000800*              ASCENDING.  WRITTEN BY THE PL TRANSACTION, READ
000900*              AND DELETED BY THE CN AND ST TRANSACTIONS.
001000*
001100******************************************************************
001200*   CHANGE LOG
001300*   ----------
001400*   01/06/94  R.HAUSER    ORIGINAL MEMBER.
001500*   11/14/95  R.HAUSER    ADDED BO-CREATED-TS-R REDEFINES TO
001600*                         BREAK OUT THE PLACEMENT DATE FOR THE
001700*                         7-DAY ANALYTICS REPORT.                 CR104512
001800*   08/21/99  T.OKAFOR    Y2K -- BO-CREATED-CCYY EXPANDED TO 4
001900*                         DIGITS, CARRIED THROUGH THE REDEFINES.  Y2K-0231
002000******************************************************************
002100 01  BL-OPEN-BET-REC.
002200     05  BO-BET-ID               PIC 9(6).
002300     05  BO-BET-NAME             PIC X(30).
002400     05  BO-ODDS                 PIC 9(3)V9(4).
002500     05  BO-PROB                 PIC 9V9(4).
002600     05  BO-STAKE                PIC 9(5)V99.
002700     05  BO-SPORT                PIC X(10).
002800     05  BO-BET-TYPE             PIC X(10).
002900     05  BO-CREATED-TS           PIC 9(14).
003000     05  BO-CREATED-TS-R REDEFINES BO-CREATED-TS.
003100         10  BO-CREATED-CCYY     PIC 9(4).
003200         10  BO-CREATED-MM       PIC 9(2).
003300         10  BO-CREATED-DD       PIC 9(2).
003400         10  BO-CREATED-HHMMSS   PIC 9(6).
003500     05  FILLER                  PIC X(05).
