000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  BETANLZ
000600*
000700* AUTHOR :  T. OKAFOR
000800*
000900* WAGER LEDGER ANALYTICS - A YEAR 2000 EXAMPLE PROGRAM.
001000* READS THE OPEN-BET AND CLOSED-BET MASTERS AFTER BETLEDG HAS
001100* POSTED THE DAY'S TRANSACTIONS AND PRODUCES THE DASHBOARD
001200* REPORT -- BETS PER DAY FOR THE TRAILING 7 CALENDAR DAYS, AND
001300* WIN RATE BY SPORT.  RUN AS ITS OWN JOB STEP AFTER BETLEDG.
001400*
001500* ALPHA VERSION 0.4 - T.OKAFOR - 03/09/98
001600* BETA VERSION  0.5 - T.OKAFOR - 03/16/98 - FIXED SPORT TABLE
001700*                     OVERFLOW WHEN MORE THAN 20 SPORTS SEEN.
001800****************************************************************
001900*
002000* CHANGE LOG
002100* ----------
002200* 03/09/98  T.OKAFOR    ORIGINAL PROGRAM.
002300* 08/21/99  T.OKAFOR    Y2K -- WK-WORK-CCYY NOW 4-DIGIT, DATE     Y2K-0231
002400*                       DECREMENT LOGIC RETESTED ACROSS THE
002500*                       12/31/99 -> 01/01/2000 BOUNDARY.
002600* 05/10/02  P.DIAZ      OPEN-BET IS NOW READ OFF THE INDEXED
002700*                       FILE BETLEDG MAINTAINS (WAS A SEPARATE
002800*                       EXTRACT FILE BUILT BY A SORT STEP).
002900* 04/18/06  P.DIAZ      ADDED THE CR/DB TRAILER LINE FOR TOTAL    CR112290
003000*                       PROFIT AT THE FINANCE GROUP'S REQUEST.
003100* 06/02/09  T.OKAFOR    RESTYLED THE SUBSCRIPTS/SWITCHES AS 77-   CR121558
003200*                       LEVEL ITEMS PER SHOP STANDARD (WAS UNDER
003300*                       FILE-STATUS-CODES/MISC-FIELDS FROM THE
003400*                       ORIGINAL DRAFT).  NO LOGIC CHANGE.
003500****************************************************************
003600
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. BETANLZ.
003900 AUTHOR. T. OKAFOR.
004000 INSTALLATION. COBOL DEVELOPMENT CENTER.
004100 DATE-WRITTEN. 03/09/98.
004200 DATE-COMPILED. 03/09/98.
004300 SECURITY. NON-CONFIDENTIAL.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT OPEN-BET-FILE ASSIGN TO OPENBET
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE  IS SEQUENTIAL
005800         RECORD KEY   IS BO-BET-ID
005900         FILE STATUS  IS WS-OPENBET-STATUS.
006000
006100     SELECT CLOSED-BET-FILE ASSIGN TO CLOSEDBT
006200         ACCESS MODE  IS SEQUENTIAL
006300         FILE STATUS  IS WS-CLOSEDBT-STATUS.
006400
006500     SELECT REPORT-FILE ASSIGN TO ANLZRPT
006600         ACCESS MODE  IS SEQUENTIAL
006700         FILE STATUS  IS WS-REPORT-STATUS.
006800
006900****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  OPEN-BET-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 94 CHARACTERS
007700     DATA RECORD IS BL-OPEN-BET-REC.
007800     COPY BETOPN.
007900
008000 FD  CLOSED-BET-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 105 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS BL-CLOSED-BET-REC.
008600     COPY BETCLS.
008700
008800 FD  REPORT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS.
009200 01  REPORT-RECORD                      PIC X(80).
009300
009400****************************************************************
009500 WORKING-STORAGE SECTION.
009600****************************************************************
009700*
009800 77  WS-OPENBET-STATUS       PIC X(02) VALUE SPACES.
009900     88  OPENBET-AT-END            VALUE "10".
010000 77  WS-CLOSEDBT-STATUS      PIC X(02) VALUE SPACES.
010100     88  CLOSEDBT-AT-END           VALUE "10".
010200 77  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
010300*
010400 77  PARA-NAME               PIC X(30).
010500 77  WK-TODAY-DOW-N          PIC 9(01) COMP     VALUE 0.
010600 77  WK-WORK-DOW-N           PIC 9(01) COMP     VALUE 0.
010700 77  WK-DAY-INDEX            PIC 9(02) COMP     VALUE 0.
010800 77  WK-SCAN-INDEX           PIC 9(02) COMP     VALUE 0.
010900 77  WK-DAY-FOUND-SW         PIC X(01)          VALUE "N".
011000     88  WK-DAY-FOUND              VALUE "Y".
011100 77  WK-FOUND-DAY-INDEX      PIC 9(02) COMP     VALUE 0.
011200 77  WK-SPORT-FOUND-SW       PIC X(01)          VALUE "N".
011300     88  WK-SPORT-FOUND            VALUE "Y".
011400 77  WK-FOUND-SPORT-INDEX    PIC 9(02) COMP     VALUE 0.
011500 77  WK-SPORT-KEY            PIC X(10)          VALUE SPACES.
011600 77  WK-LEAP-Q               PIC 9(04) COMP     VALUE 0.
011700 77  WK-LEAP-R               PIC 9(04) COMP     VALUE 0.
011800 77  WK-OVERALL-WINPCT       PIC 9(03) COMP     VALUE 0.
011900*
012000 01  WK-WORK-DATE-N              PIC 9(08)          VALUE 0.
012100 01  WK-WORK-DATE-R REDEFINES WK-WORK-DATE-N.
012200     05  WK-WORK-CCYY            PIC 9(04).
012300     05  WK-WORK-MM              PIC 9(02).
012400     05  WK-WORK-DD              PIC 9(02).
012500*
012600 01  WK-SCAN-TS                  PIC 9(14)          VALUE 0.
012700 01  WK-SCAN-TS-R REDEFINES WK-SCAN-TS.
012800     05  WK-SCAN-DATE            PIC 9(08).
012900     05  WK-SCAN-TIME            PIC 9(06).
013000*
013100 01  DAYS-IN-MONTH-VALUES.
013200     05  FILLER  PIC 9(02) VALUE 31.
013300     05  FILLER  PIC 9(02) VALUE 28.
013400     05  FILLER  PIC 9(02) VALUE 31.
013500     05  FILLER  PIC 9(02) VALUE 30.
013600     05  FILLER  PIC 9(02) VALUE 31.
013700     05  FILLER  PIC 9(02) VALUE 30.
013800     05  FILLER  PIC 9(02) VALUE 31.
013900     05  FILLER  PIC 9(02) VALUE 31.
014000     05  FILLER  PIC 9(02) VALUE 30.
014100     05  FILLER  PIC 9(02) VALUE 31.
014200     05  FILLER  PIC 9(02) VALUE 30.
014300     05  FILLER  PIC 9(02) VALUE 31.
014400 01  DAYS-IN-MONTH-R REDEFINES DAYS-IN-MONTH-VALUES.
014500     05  DAYS-IN-MONTH           PIC 9(02) OCCURS 12 TIMES.
014600*
014700 01  WK-DAY-TABLE.
014800     05  WK-DAY-ENTRY OCCURS 7 TIMES.
014900         10  WK-DAY-DATE         PIC 9(08).
015000         10  WK-DAY-LABEL        PIC X(09).
015100         10  WK-DAY-COUNT        PIC 9(05) COMP-3.
015200*
015300 01  WK-SPORT-TABLE.
015400     05  WK-SPORT-COUNT          PIC 9(02) COMP     VALUE 0.
015500     05  WK-SPORT-ENTRY OCCURS 20 TIMES.
015600         10  WK-SPORT-NAME       PIC X(10).
015700         10  WK-SPORT-TOTAL      PIC 9(05) COMP-3.
015800         10  WK-SPORT-WINS       PIC 9(05) COMP-3.
015900*
016000 01  GRAND-TOTALS.
016100     05  WK-TOTAL-CLOSED         PIC 9(07) COMP-3   VALUE 0.
016200     05  WK-TOTAL-WINS           PIC 9(07) COMP-3   VALUE 0.
016300     05  WK-TOTAL-PROFIT         PIC S9(7)V99 COMP-3 VALUE 0.
016400     05  FILLER                  PIC X(04)          VALUE SPACES.
016500*
016600 01  RPT-HEADER-LINE.
016700     05  FILLER  PIC X(30) VALUE "SPORTS WAGER ANALYTICS REPORT".
016800     05  FILLER  PIC X(05) VALUE SPACES.
016900     05  RH-CCYY PIC 9(04).
017000     05  FILLER  PIC X(01) VALUE "-".
017100     05  RH-MM   PIC 9(02).
017200     05  FILLER  PIC X(01) VALUE "-".
017300     05  RH-DD   PIC 9(02).
017400     05  FILLER  PIC X(35) VALUE SPACES.
017500*
017600 01  RPT-SECTION-HEADER.
017700     05  RS-TITLE                PIC X(30).
017800     05  FILLER                  PIC X(50) VALUE SPACES.
017900*
018000 01  RPT-DAY-LINE.
018100     05  RD-LABEL                PIC X(09).
018200     05  FILLER                  PIC X(04) VALUE SPACES.
018300     05  RD-COUNT                PIC ZZ,ZZ9.
018400     05  FILLER                  PIC X(60) VALUE SPACES.
018500*
018600 01  RPT-SPORT-LINE.
018700     05  RSP-SPORT               PIC X(10).
018800     05  FILLER                  PIC X(03) VALUE SPACES.
018900     05  RSP-TOTAL               PIC ZZZ9.
019000     05  FILLER                  PIC X(03) VALUE SPACES.
019100     05  RSP-WINS                PIC ZZZ9.
019200     05  FILLER                  PIC X(03) VALUE SPACES.
019300     05  RSP-WINPCT              PIC ZZ9.
019400     05  FILLER                  PIC X(01) VALUE "%".
019500     05  FILLER                  PIC X(47) VALUE SPACES.
019600*
019700 01  RPT-TRAILER-LINE.
019800     05  RT-LABEL                PIC X(20).
019900     05  FILLER                  PIC X(03) VALUE SPACES.
020000     05  RT-COUNT                PIC ZZZ,ZZ9.
020100     05  FILLER                  PIC X(52) VALUE SPACES.
020200*
020300 01  RPT-PROFIT-LINE.
020400     05  RP-LABEL                PIC X(20).
020500     05  FILLER                  PIC X(03) VALUE SPACES.
020600     05  RP-AMOUNT               PIC ZZ,ZZ9.99CR.
020700     05  FILLER                  PIC X(52) VALUE SPACES.
020800*
020900     COPY BETWRK.
021000
021100****************************************************************
021200 PROCEDURE DIVISION.
021300****************************************************************
021400
021500 000-MAIN.
021600     ACCEPT WK-RUN-DATE-N FROM DATE YYYYMMDD.
021700     ACCEPT WK-TODAY-DOW-N FROM DAY-OF-WEEK.
021800     DISPLAY "BETANLZ STARTED " WK-RUN-DATE-N.
021900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
022000     PERFORM 300-INIT-TABLES THRU 300-EXIT.
022100     PERFORM 350-BUILD-DATE-TABLE THRU 350-EXIT.
022200     PERFORM 400-READ-OPEN-BET THRU 400-EXIT.
022300     PERFORM 420-SCAN-OPEN-BETS THRU 420-EXIT
022400         UNTIL OPENBET-AT-END.
022500     PERFORM 450-READ-CLOSED-BET THRU 450-EXIT.
022600     PERFORM 470-SCAN-CLOSED-BETS THRU 470-EXIT
022700         UNTIL CLOSEDBT-AT-END.
022800     PERFORM 800-PRINT-REPORT THRU 800-EXIT.
022900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
023000     GOBACK.
023100
023200 300-INIT-TABLES.
023300     DISPLAY "300-INIT-TABLES".
023400     INITIALIZE WK-DAY-TABLE.
023500     INITIALIZE WK-SPORT-TABLE.
023600     MOVE ZERO TO WK-TOTAL-CLOSED WK-TOTAL-WINS WK-TOTAL-PROFIT.
023700 300-EXIT.
023800     EXIT.
023900
024000 350-BUILD-DATE-TABLE.
024100     DISPLAY "350-BUILD-DATE-TABLE".
024200     MOVE WK-RUN-DATE-N TO WK-WORK-DATE-N.
024300     PERFORM 360-CONVERT-DOW-INDEX THRU 360-EXIT.
024400     MOVE 7 TO WK-DAY-INDEX.
024500     PERFORM 370-STORE-DATE-ENTRY THRU 370-EXIT 7 TIMES.
024600 350-EXIT.
024700     EXIT.
024800
024900 360-CONVERT-DOW-INDEX.
025000*    COBOL DAY-OF-WEEK IS 1=MONDAY ... 7=SUNDAY.  WK-DAY-NAME
025100*    TABLE IN BETWRK IS 1=SUNDAY ... 7=SATURDAY -- REBASE IT.
025200     IF WK-TODAY-DOW-N = 7
025300         MOVE 1 TO WK-WORK-DOW-N
025400     ELSE
025500         COMPUTE WK-WORK-DOW-N = WK-TODAY-DOW-N + 1
025600     END-IF.
025700 360-EXIT.
025800     EXIT.
025900
026000 370-STORE-DATE-ENTRY.
026100     MOVE WK-WORK-DATE-N TO WK-DAY-DATE(WK-DAY-INDEX).
026200     MOVE WK-DAY-NAME(WK-WORK-DOW-N)
026300   TO WK-DAY-LABEL(WK-DAY-INDEX).
026400     IF WK-DAY-INDEX > 1
026500         PERFORM 380-DECREMENT-ONE-DAY THRU 380-EXIT
026600         PERFORM 390-DECREMENT-DOW THRU 390-EXIT
026700         SUBTRACT 1 FROM WK-DAY-INDEX
026800     END-IF.
026900 370-EXIT.
027000     EXIT.
027100
027200 380-DECREMENT-ONE-DAY.
027300     IF WK-WORK-DD > 1
027400         SUBTRACT 1 FROM WK-WORK-DD
027500     ELSE
027600         IF WK-WORK-MM > 1
027700             SUBTRACT 1 FROM WK-WORK-MM
027800         ELSE
027900             MOVE 12 TO WK-WORK-MM
028000             SUBTRACT 1 FROM WK-WORK-CCYY
028100         END-IF
028200         PERFORM 385-SET-MONTH-END-DAY THRU 385-EXIT
028300     END-IF.
028400 380-EXIT.
028500     EXIT.
028600
028700 385-SET-MONTH-END-DAY.
028800     MOVE DAYS-IN-MONTH(WK-WORK-MM) TO WK-WORK-DD.
028900     IF WK-WORK-MM = 2
029000         PERFORM 386-CHECK-LEAP-YEAR THRU 386-EXIT
029100     END-IF.
029200 385-EXIT.
029300     EXIT.
029400
029500 386-CHECK-LEAP-YEAR.
029600     DIVIDE WK-WORK-CCYY BY 4 GIVING WK-LEAP-Q
029700         REMAINDER WK-LEAP-R.
029800     IF WK-LEAP-R = 0
029900         DIVIDE WK-WORK-CCYY BY 100 GIVING WK-LEAP-Q
030000             REMAINDER WK-LEAP-R
030100         IF WK-LEAP-R NOT = 0
030200             MOVE 29 TO WK-WORK-DD
030300         ELSE
030400             DIVIDE WK-WORK-CCYY BY 400 GIVING WK-LEAP-Q
030500                 REMAINDER WK-LEAP-R
030600             IF WK-LEAP-R = 0
030700                 MOVE 29 TO WK-WORK-DD
030800             END-IF
030900         END-IF
031000     END-IF.
031100 386-EXIT.
031200     EXIT.
031300
031400 390-DECREMENT-DOW.
031500     IF WK-WORK-DOW-N = 1
031600         MOVE 7 TO WK-WORK-DOW-N
031700     ELSE
031800         SUBTRACT 1 FROM WK-WORK-DOW-N
031900     END-IF.
032000 390-EXIT.
032100     EXIT.
032200
032300 400-READ-OPEN-BET.
032400     READ OPEN-BET-FILE
032500         AT END MOVE "10" TO WS-OPENBET-STATUS.
032600 400-EXIT.
032700     EXIT.
032800
032900 420-SCAN-OPEN-BETS.
033000     MOVE BO-CREATED-TS TO WK-SCAN-TS.
033100     PERFORM 430-FIND-DAY-SLOT THRU 430-EXIT.
033200     IF WK-DAY-FOUND
033300         ADD 1 TO WK-DAY-COUNT(WK-FOUND-DAY-INDEX)
033400     END-IF.
033500     PERFORM 400-READ-OPEN-BET THRU 400-EXIT.
033600 420-EXIT.
033700     EXIT.
033800
033900 430-FIND-DAY-SLOT.
034000     MOVE "N" TO WK-DAY-FOUND-SW.
034100     MOVE ZERO TO WK-FOUND-DAY-INDEX.
034200     PERFORM 435-COMPARE-DAY-ENTRY THRU 435-EXIT
034300         VARYING WK-SCAN-INDEX FROM 1 BY 1
034400         UNTIL WK-SCAN-INDEX > 7 OR WK-DAY-FOUND.
034500 430-EXIT.
034600     EXIT.
034700
034800 435-COMPARE-DAY-ENTRY.
034900     IF WK-SCAN-DATE = WK-DAY-DATE(WK-SCAN-INDEX)
035000         MOVE "Y" TO WK-DAY-FOUND-SW
035100         MOVE WK-SCAN-INDEX TO WK-FOUND-DAY-INDEX
035200     END-IF.
035300 435-EXIT.
035400     EXIT.
035500
035600 450-READ-CLOSED-BET.
035700     READ CLOSED-BET-FILE
035800         AT END MOVE "10" TO WS-CLOSEDBT-STATUS.
035900 450-EXIT.
036000     EXIT.
036100
036200 470-SCAN-CLOSED-BETS.
036300     MOVE BC-CLOSED-TS TO WK-SCAN-TS.
036400     PERFORM 430-FIND-DAY-SLOT THRU 430-EXIT.
036500     IF WK-DAY-FOUND
036600         ADD 1 TO WK-DAY-COUNT(WK-FOUND-DAY-INDEX)
036700     END-IF.
036800     PERFORM 480-ACCUM-SPORT-STATS THRU 480-EXIT.
036900     ADD 1 TO WK-TOTAL-CLOSED.
037000     IF BC-OUTCOME-WIN
037100         ADD 1 TO WK-TOTAL-WINS
037200     END-IF.
037300     ADD BC-PROFIT TO WK-TOTAL-PROFIT.
037400     PERFORM 450-READ-CLOSED-BET THRU 450-EXIT.
037500 470-EXIT.
037600     EXIT.
037700
037800 480-ACCUM-SPORT-STATS.
037900     IF BC-SPORT = SPACES
038000         MOVE "UNKNOWN   " TO WK-SPORT-KEY
038100     ELSE
038200         MOVE BC-SPORT TO WK-SPORT-KEY
038300     END-IF.
038400     PERFORM 490-FIND-SPORT-SLOT THRU 490-EXIT.
038500     IF NOT WK-SPORT-FOUND AND WK-SPORT-COUNT < 20
038600         ADD 1 TO WK-SPORT-COUNT
038700         MOVE WK-SPORT-KEY TO WK-SPORT-NAME(WK-SPORT-COUNT)
038800         MOVE WK-SPORT-COUNT TO WK-FOUND-SPORT-INDEX
038900     END-IF.
039000     IF WK-FOUND-SPORT-INDEX > 0
039100         ADD 1 TO WK-SPORT-TOTAL(WK-FOUND-SPORT-INDEX)
039200         IF BC-OUTCOME-WIN
039300             ADD 1 TO WK-SPORT-WINS(WK-FOUND-SPORT-INDEX)
039400         END-IF
039500     END-IF.
039600 480-EXIT.
039700     EXIT.
039800
039900 490-FIND-SPORT-SLOT.
040000     MOVE "N" TO WK-SPORT-FOUND-SW.
040100     MOVE ZERO TO WK-FOUND-SPORT-INDEX.
040200     IF WK-SPORT-COUNT > 0
040300         PERFORM 495-COMPARE-SPORT-ENTRY THRU 495-EXIT
040400             VARYING WK-SCAN-INDEX FROM 1 BY 1
040500             UNTIL WK-SCAN-INDEX > WK-SPORT-COUNT
040600                 OR WK-SPORT-FOUND
040700     END-IF.
040800 490-EXIT.
040900     EXIT.
041000
041100 495-COMPARE-SPORT-ENTRY.
041200     IF WK-SPORT-KEY = WK-SPORT-NAME(WK-SCAN-INDEX)
041300         MOVE "Y" TO WK-SPORT-FOUND-SW
041400         MOVE WK-SCAN-INDEX TO WK-FOUND-SPORT-INDEX
041500     END-IF.
041600 495-EXIT.
041700     EXIT.
041800
041900 700-OPEN-FILES.
042000     DISPLAY "700-OPEN-FILES".
042100     OPEN INPUT  OPEN-BET-FILE
042200                 CLOSED-BET-FILE.
042300     OPEN OUTPUT REPORT-FILE.
042400 700-EXIT.
042500     EXIT.
042600
042700 790-CLOSE-FILES.
042800     DISPLAY "790-CLOSE-FILES".
042900     CLOSE OPEN-BET-FILE
043000           CLOSED-BET-FILE
043100           REPORT-FILE.
043200 790-EXIT.
043300     EXIT.
043400
043500 800-PRINT-REPORT.
043600     DISPLAY "800-PRINT-REPORT".
043700     MOVE WK-RUN-CCYY TO RH-CCYY.
043800     MOVE WK-RUN-MM   TO RH-MM.
043900     MOVE WK-RUN-DD   TO RH-DD.
044000     WRITE REPORT-RECORD FROM RPT-HEADER-LINE.
044100     MOVE "BETS LAST 7 DAYS" TO RS-TITLE.
044200     WRITE REPORT-RECORD FROM RPT-SECTION-HEADER.
044300     MOVE 1 TO WK-DAY-INDEX.
044400     PERFORM 810-PRINT-DAY-LINE THRU 810-EXIT
044500         VARYING WK-DAY-INDEX FROM 1 BY 1
044600         UNTIL WK-DAY-INDEX > 7.
044700     MOVE "WIN RATE BY SPORT" TO RS-TITLE.
044800     WRITE REPORT-RECORD FROM RPT-SECTION-HEADER.
044900     IF WK-SPORT-COUNT > 0
045000         PERFORM 825-PRINT-SPORT-LINE THRU 825-EXIT
045100             VARYING WK-SCAN-INDEX FROM 1 BY 1
045200             UNTIL WK-SCAN-INDEX > WK-SPORT-COUNT
045300     END-IF.
045400     MOVE "TOTAL CLOSED BETS" TO RT-LABEL.
045500     MOVE WK-TOTAL-CLOSED TO RT-COUNT.
045600     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE.
045700     MOVE "TOTAL WINS" TO RT-LABEL.
045800     MOVE WK-TOTAL-WINS TO RT-COUNT.
045900     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE.
046000     PERFORM 830-COMPUTE-OVERALL-PCT THRU 830-EXIT.
046100     MOVE "OVERALL WIN PCT" TO RT-LABEL.
046200     MOVE WK-OVERALL-WINPCT TO RT-COUNT.
046300     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE.
046400     MOVE "TOTAL PROFIT" TO RP-LABEL.
046500     MOVE WK-TOTAL-PROFIT TO RP-AMOUNT.
046600     WRITE REPORT-RECORD FROM RPT-PROFIT-LINE.
046700 800-EXIT.
046800     EXIT.
046900
047000 810-PRINT-DAY-LINE.
047100     MOVE WK-DAY-LABEL(WK-DAY-INDEX) TO RD-LABEL.
047200     MOVE WK-DAY-COUNT(WK-DAY-INDEX) TO RD-COUNT.
047300     WRITE REPORT-RECORD FROM RPT-DAY-LINE.
047400 810-EXIT.
047500     EXIT.
047600
047700 825-PRINT-SPORT-LINE.
047800     MOVE WK-SPORT-NAME(WK-SCAN-INDEX)  TO RSP-SPORT.
047900     MOVE WK-SPORT-TOTAL(WK-SCAN-INDEX) TO RSP-TOTAL.
048000     MOVE WK-SPORT-WINS(WK-SCAN-INDEX)  TO RSP-WINS.
048100     COMPUTE RSP-WINPCT =
048200         (WK-SPORT-WINS(WK-SCAN-INDEX) * 100) /
048300          WK-SPORT-TOTAL(WK-SCAN-INDEX).
048400     WRITE REPORT-RECORD FROM RPT-SPORT-LINE.
048500 825-EXIT.
048600     EXIT.
048700
048800 830-COMPUTE-OVERALL-PCT.
048900     IF WK-TOTAL-CLOSED > 0
049000         COMPUTE WK-OVERALL-WINPCT =
049100             (WK-TOTAL-WINS * 100) / WK-TOTAL-CLOSED
049200     ELSE
049300         MOVE 0 TO WK-OVERALL-WINPCT
049400     END-IF.
049500 830-EXIT.
049600     EXIT.
