000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BETRATE.
000400 AUTHOR. R. HAUSER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*   PROGRAM BETRATE
001200*
001300*   FUNCTION -  GIVEN A PROSPECTIVE BET (DECIMAL ODDS, BETTOR'S
001400*      ESTIMATED WIN PROBABILITY, SPORT, BET TYPE), SCANS THE
001500*      CLOSED-BET MASTER FOR PRIOR SETTLEMENTS OF THE SAME SPORT
001600*      AND BET TYPE, BUILDS A RECENCY-WEIGHTED EMPIRICAL WIN
001700*      RATE, BLENDS IT WITH THE BETTOR'S ESTIMATE, AND RETURNS
001800*      A KELLY-CRITERION RECOMMENDED STAKE.  CALLED BY BETLEDG
001900*      ONCE PER PLACE (PL) TRANSACTION.
002000*
002100*   CALLED BY - BETLEDG
002200*
002300******************************************************************
002400*   CHANGE LOG
002500*   ----------
002600*   03/14/89  R.HAUSER    ORIGINAL PROGRAM.  EMPIRICAL RATE AND
002700*                         KELLY FRACTION ONLY, NO RECENCY WEIGHT.
002800*   07/02/91  R.HAUSER    ADDED THE RECENCY-WEIGHTED VERSION OF
002900*                         THE EMPIRICAL RATE (E-TO-THE-MINUS-X    CR098231
003000*                         SERIES APPROXIMATION, PARA 350).  THE
003100*                         OLD STRAIGHT AVERAGE IS GONE.
003200*   09/19/96  R.HAUSER    RAISED MAX-PROB FROM .90 TO .95 PER
003300*                         RISK COMMITTEE MEMO 96-114.             CR100877
003400*   08/21/99  T.OKAFOR    Y2K -- LK-REQ-RUN-TS AND THE CLOSED-BET
003500*                         TIMESTAMP ARE NOW FULL 4-DIGIT CCYY.
003600*                         JULIAN-DAY ROUTINE (PARA 370) UNCHANGED Y2K-0231
003700*                         SINCE IT ALREADY TOOK A FULL CCYY.
003800*   05/10/02  P.DIAZ      ADDED THE HHMMSS SPLIT (PARA 375) SO
003900*                         AGE-IN-DAYS CARRIES A TIME-OF-DAY
004000*                         FRACTION INSTEAD OF WHOLE DAYS ONLY.
004100*   02/11/08  P.DIAZ      REMOVED THE LOCAL WK-WEIGHT 05-LEVEL -- CR119042
004200*                         DUPLICATED THE 01-LEVEL WK-WEIGHT PULLED
004300*                         IN BY COPY BETWRK AND COMPILER FLAGGED
004400*                         IT AMBIGUOUS.  PARAS 330/350 NOW SHARE
004500*                         THE COPYBOOK FIELD, NO LOGIC CHANGE.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CLOSED-BET
005800            ASSIGN       TO CLOSEDBT
005900            ACCESS MODE  IS SEQUENTIAL
006000            FILE STATUS  IS CLOSEDBT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CLOSED-BET
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 105 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS BL-CLOSED-BET-REC.
007000     COPY BETCLS.
007100
007200 WORKING-STORAGE SECTION.
007300 01  FILE-STATUS-CODES.
007400     05  CLOSEDBT-STATUS         PIC X(02).
007500         88 CLOSEDBT-FOUND             VALUE "00".
007600         88 CLOSEDBT-AT-END            VALUE "10".
007700
007800 01  MISC-FIELDS.
007900     05 PARA-NAME                PIC X(30).
008000     05 WK-MATCH-COUNT           PIC 9(5) COMP.
008100     05 WK-WEIGHTS-SUM           PIC 9(5)V9(6) COMP-3 VALUE 0.
008200     05 WK-WEIGHTED-WINS         PIC 9(5)V9(6) COMP-3 VALUE 0.
008300     05 WK-EMPIRICAL             PIC 9V9(6) COMP-3    VALUE 0.
008400     05 WK-ADJUSTED              PIC 9V9(6) COMP-3    VALUE 0.
008500     05 WK-AGE-DAYS              PIC S9(5)V9(6) COMP-3 VALUE 0.
008600     05 WK-RUN-DAYNUM            PIC S9(9)V9(6) COMP-3 VALUE 0.
008700     05 WK-CLOSED-DAYNUM         PIC S9(9)V9(6) COMP-3 VALUE 0.
008800     05 WK-X                     PIC S9(5)V9(6) COMP-3 VALUE 0.
008900     05 WK-REDUCED-X             PIC S9(5)V9(6) COMP-3 VALUE 0.
009000     05 WK-TERM                  PIC S9(5)V9(9) COMP-3 VALUE 0.
009100     05 WK-SUM                   PIC S9(5)V9(9) COMP-3 VALUE 0.
009200     05 WK-N                     PIC 9(2) COMP.
009300     05 WK-KELLY-B               PIC S9(3)V9(4) COMP-3 VALUE 0.
009400     05 WK-KELLY-F               PIC S9V9(6) COMP-3    VALUE 0.
009500     05 WK-RAW-STAKE             PIC S9(7)V99 COMP-3   VALUE 0.
009600     05 WK-CAP-AMT               PIC S9(7)V99 COMP-3   VALUE 0.
009700     05 WK-RECOMMEND             PIC S9(7)V99 COMP-3   VALUE 0.
009800     05 WK-DISPLAY-EMPIRICAL-N   PIC 9(4) VALUE 0.
009900     05 WK-DISPLAY-EMPIRICAL-R REDEFINES WK-DISPLAY-EMPIRICAL-N.
010000         10 WK-DISPLAY-EMP-WHOLE PIC 9(1).
010100         10 WK-DISPLAY-EMP-DEC   PIC 9(3).
010200
010300 01  JULIAN-DAY-WORK-AREA.
010400     05 WK-CALC-CCYY             PIC 9(4) COMP.
010500     05 WK-CALC-MM               PIC 9(2) COMP.
010600     05 WK-CALC-DD               PIC 9(2) COMP.
010700     05 WK-CALC-HHMMSS-IN        PIC 9(6) COMP.
010800     05 WK-CALC-HH               PIC 9(2) COMP.
010900     05 WK-CALC-MN               PIC 9(2) COMP.
011000     05 WK-CALC-SS               PIC 9(2) COMP.
011100     05 WK-CALC-A                PIC S9(4) COMP.
011200     05 WK-CALC-Y                PIC S9(9) COMP.
011300     05 WK-CALC-M                PIC S9(9) COMP.
011400     05 WK-CALC-T1               PIC S9(9) COMP.
011500     05 WK-CALC-T2               PIC S9(9) COMP.
011600     05 WK-CALC-T3               PIC S9(9) COMP.
011700     05 WK-CALC-T4               PIC S9(9) COMP.
011800     05 WK-CALC-JDN              PIC S9(9) COMP.
011900     05 WK-CALC-FRACTION         PIC S9V9(6) COMP-3.
012000     05 WK-CALC-DAYNUM           PIC S9(9)V9(6) COMP-3.
012100
012200     COPY BETWRK.
012300
012400 LINKAGE SECTION.
012500     COPY BETKLY REPLACING ==:TAG:== BY ==LK==.
012600
012700 PROCEDURE DIVISION USING LK-KELLY-PARMS.
012800*
012900*   MAINLINE - OPEN THE CLOSED-BET MASTER, BUILD THE EMPIRICAL
013000*   RATE AND ADJUSTED PROBABILITY, THEN THE KELLY STAKE.
013100*
013200     PERFORM 000-SETUP-RTN THRU 000-EXIT.
013300     PERFORM 300-COMPUTE-EMPIRICAL THRU 300-EXIT.
013400     PERFORM 400-COMPUTE-KELLY THRU 400-EXIT.
013500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
013600     MOVE ZERO TO LK-RETURN-CODE.
013700     GOBACK.
013800
013900 000-SETUP-RTN.
014000     DISPLAY '000-SETUP-RTN'.
014100     MOVE "000-SETUP-RTN" TO PARA-NAME.
014200     MOVE ZERO TO WK-MATCH-COUNT WK-WEIGHTS-SUM
014300         WK-WEIGHTED-WINS WK-EMPIRICAL WK-ADJUSTED.
014400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014500 000-EXIT.
014600     EXIT.
014700
014800 300-COMPUTE-EMPIRICAL.
014900     DISPLAY '300-COMPUTE-EMPIRICAL'.
015000     MOVE "300-COMPUTE-EMPIRICAL" TO PARA-NAME.
015100     MOVE ZERO TO WK-MATCH-COUNT WK-WEIGHTS-SUM
015200         WK-WEIGHTED-WINS.
015300     MOVE SPACE TO LK-RESP-HAS-EMPIRICAL.
015400     MOVE LK-REQ-PROB TO WK-ADJUSTED.
015500     IF LK-REQ-SPORT NOT = SPACES
015600             AND LK-REQ-BET-TYPE NOT = SPACES
015700         PERFORM 310-READ-CLOSED-BET THRU 310-EXIT
015800         PERFORM 320-EVALUATE-CLOSED-BET THRU 320-EXIT
015900             UNTIL CLOSEDBT-AT-END
016000         IF WK-WEIGHTS-SUM > ZERO
016100             COMPUTE WK-EMPIRICAL ROUNDED =
016200                 WK-WEIGHTED-WINS / WK-WEIGHTS-SUM
016300             MOVE 'Y' TO LK-RESP-HAS-EMPIRICAL
016400             COMPUTE WK-ADJUSTED ROUNDED =
016500                 (BR-ALPHA * LK-REQ-PROB)
016600                 + ((1 - BR-ALPHA) * WK-EMPIRICAL)
016700         END-IF
016800     END-IF.
016900     IF WK-ADJUSTED < BR-MIN-PROB
017000         MOVE BR-MIN-PROB TO WK-ADJUSTED
017100     END-IF.
017200     IF WK-ADJUSTED > BR-MAX-PROB
017300         MOVE BR-MAX-PROB TO WK-ADJUSTED
017400     END-IF.
017500     MOVE WK-ADJUSTED TO LK-RESP-ADJUSTED-PROB.
017600     MOVE WK-EMPIRICAL TO LK-RESP-EMPIRICAL-RATE.
017700     MOVE WK-MATCH-COUNT TO LK-RESP-MATCH-COUNT.
017800 300-EXIT.
017900     EXIT.
018000
018100 310-READ-CLOSED-BET.
018200     READ CLOSED-BET
018300         AT END MOVE "10" TO CLOSEDBT-STATUS.
018400 310-EXIT.
018500     EXIT.
018600
018700 320-EVALUATE-CLOSED-BET.
018800     IF BC-SPORT = LK-REQ-SPORT
018900             AND BC-BET-TYPE = LK-REQ-BET-TYPE
019000         PERFORM 330-ACCUM-WEIGHT THRU 330-EXIT
019100     END-IF.
019200     PERFORM 310-READ-CLOSED-BET THRU 310-EXIT.
019300 320-EXIT.
019400     EXIT.
019500
019600 330-ACCUM-WEIGHT.
019700     ADD 1 TO WK-MATCH-COUNT.
019800     MOVE BC-CLOSED-CCYY TO WK-CALC-CCYY.
019900     MOVE BC-CLOSED-MM   TO WK-CALC-MM.
020000     MOVE BC-CLOSED-DD   TO WK-CALC-DD.
020100     MOVE BC-CLOSED-HHMMSS TO WK-CALC-HHMMSS-IN.
020200     PERFORM 375-SPLIT-HHMMSS THRU 375-EXIT.
020300     PERFORM 370-CALC-JULIAN-DAY THRU 370-EXIT.
020400     MOVE WK-CALC-DAYNUM TO WK-CLOSED-DAYNUM.
020500     MOVE LK-REQ-RUN-CCYY TO WK-CALC-CCYY.
020600     MOVE LK-REQ-RUN-MM   TO WK-CALC-MM.
020700     MOVE LK-REQ-RUN-DD   TO WK-CALC-DD.
020800     MOVE LK-REQ-RUN-HHMMSS TO WK-CALC-HHMMSS-IN.
020900     PERFORM 375-SPLIT-HHMMSS THRU 375-EXIT.
021000     PERFORM 370-CALC-JULIAN-DAY THRU 370-EXIT.
021100     MOVE WK-CALC-DAYNUM TO WK-RUN-DAYNUM.
021200     COMPUTE WK-AGE-DAYS = WK-RUN-DAYNUM - WK-CLOSED-DAYNUM.
021300     IF WK-AGE-DAYS < ZERO
021400         MOVE ZERO TO WK-AGE-DAYS
021500     END-IF.
021600     COMPUTE WK-X = WK-AGE-DAYS / BR-TAU-DAYS.
021700     PERFORM 350-COMPUTE-EXP-WEIGHT THRU 350-EXIT.
021800     ADD WK-WEIGHT TO WK-WEIGHTS-SUM.
021900     IF BC-OUTCOME-WIN
022000         ADD WK-WEIGHT TO WK-WEIGHTED-WINS
022100     END-IF.
022200 330-EXIT.
022300     EXIT.
022400
022500*
022600*   350-COMPUTE-EXP-WEIGHT -- WK-WEIGHT = E ** (MINUS WK-X)
022700*   NO EXPONENTIAL FUNCTION IN THIS COMPILER'S LIBRARY, SO WE
022800*   RANGE-REDUCE (DIVIDE THE EXPONENT BY 16), RUN A 10-TERM
022900*   MACLAURIN SERIES ON THE SMALL REMAINDER, THEN SQUARE THE
023000*   RESULT BACK UP FOUR TIMES (16 = 2 ** 4).  SEE R.HAUSER'S
023100*   NOTE IN THE 07/91 CHANGE ABOVE.
023200*
023300 350-COMPUTE-EXP-WEIGHT.
023400     IF WK-X > 20
023500         MOVE ZERO TO WK-WEIGHT
023600         GO TO 350-EXIT
023700     END-IF.
023800     COMPUTE WK-REDUCED-X = WK-X / 16.
023900     MOVE 1 TO WK-TERM.
024000     MOVE 1 TO WK-SUM.
024100     PERFORM 360-EXP-SERIES-TERM THRU 360-EXIT
024200         VARYING WK-N FROM 1 BY 1 UNTIL WK-N > 10.
024300     COMPUTE WK-WEIGHT = WK-SUM * WK-SUM.
024400     COMPUTE WK-WEIGHT = WK-WEIGHT * WK-WEIGHT.
024500     COMPUTE WK-WEIGHT = WK-WEIGHT * WK-WEIGHT.
024600     COMPUTE WK-WEIGHT = WK-WEIGHT * WK-WEIGHT.
024700 350-EXIT.
024800     EXIT.
024900
025000 360-EXP-SERIES-TERM.
025100     COMPUTE WK-TERM = WK-TERM * (ZERO - WK-REDUCED-X) / WK-N.
025200     ADD WK-TERM TO WK-SUM.
025300 360-EXIT.
025400     EXIT.
025500
025600 370-CALC-JULIAN-DAY.
025700     COMPUTE WK-CALC-A = (14 - WK-CALC-MM) / 12.
025800     COMPUTE WK-CALC-Y = WK-CALC-CCYY + 4800 - WK-CALC-A.
025900     COMPUTE WK-CALC-M = WK-CALC-MM + (12 * WK-CALC-A) - 3.
026000     COMPUTE WK-CALC-T1 = ((153 * WK-CALC-M) + 2) / 5.
026100     COMPUTE WK-CALC-T2 = WK-CALC-Y / 4.
026200     COMPUTE WK-CALC-T3 = WK-CALC-Y / 100.
026300     COMPUTE WK-CALC-T4 = WK-CALC-Y / 400.
026400     COMPUTE WK-CALC-JDN = WK-CALC-DD + WK-CALC-T1
026500         + (365 * WK-CALC-Y) + WK-CALC-T2 - WK-CALC-T3
026600         + WK-CALC-T4 - 32045.
026700     COMPUTE WK-CALC-FRACTION ROUNDED =
026800         ((WK-CALC-HH * 3600) + (WK-CALC-MN * 60)
026900             + WK-CALC-SS) / 86400.
027000     COMPUTE WK-CALC-DAYNUM = WK-CALC-JDN + WK-CALC-FRACTION.
027100 370-EXIT.
027200     EXIT.
027300
027400 375-SPLIT-HHMMSS.
027500     COMPUTE WK-CALC-HH = WK-CALC-HHMMSS-IN / 10000.
027600     COMPUTE WK-CALC-MN =
027700         (WK-CALC-HHMMSS-IN - (WK-CALC-HH * 10000)) / 100.
027800     COMPUTE WK-CALC-SS = WK-CALC-HHMMSS-IN
027900         - (WK-CALC-HH * 10000) - (WK-CALC-MN * 100).
028000 375-EXIT.
028100     EXIT.
028200
028300 400-COMPUTE-KELLY.
028400     DISPLAY '400-COMPUTE-KELLY'.
028500     MOVE "400-COMPUTE-KELLY" TO PARA-NAME.
028600     MOVE ZERO TO LK-RESP-KELLY-FRACTION
028700         LK-RESP-RECOMMEND-STAKE WK-RECOMMEND.
028800     IF LK-REQ-ODDS = ZERO OR LK-REQ-PROB = ZERO
028900         GO TO 400-EXIT.
029000     COMPUTE WK-KELLY-B = LK-REQ-ODDS - 1.
029100     IF WK-KELLY-B NOT > ZERO
029200         GO TO 400-EXIT.
029300     COMPUTE WK-KELLY-F ROUNDED =
029400         ((WK-KELLY-B * LK-RESP-ADJUSTED-PROB)
029500             - (1 - LK-RESP-ADJUSTED-PROB)) / WK-KELLY-B.
029600     IF WK-KELLY-F < ZERO
029700         MOVE ZERO TO WK-KELLY-F
029800     END-IF.
029900     MOVE WK-KELLY-F TO LK-RESP-KELLY-FRACTION.
030000     COMPUTE WK-RAW-STAKE ROUNDED =
030100         WK-KELLY-F * LK-REQ-BANKROLL.
030200     COMPUTE WK-CAP-AMT ROUNDED =
030300         LK-REQ-CAP-PCT * LK-REQ-BANKROLL.
030400     IF WK-RAW-STAKE < WK-CAP-AMT
030500         MOVE WK-RAW-STAKE TO WK-RECOMMEND
030600     ELSE
030700         MOVE WK-CAP-AMT TO WK-RECOMMEND
030800     END-IF.
030900     IF WK-RECOMMEND < BR-KELLY-FLOOR
031000         MOVE BR-KELLY-FLOOR TO WK-RECOMMEND
031100     END-IF.
031200     MOVE WK-RECOMMEND TO LK-RESP-RECOMMEND-STAKE.
031300 400-EXIT.
031400     EXIT.
031500
031600 800-OPEN-FILES.
031700     DISPLAY '800-OPEN-FILES'.
031800     MOVE "800-OPEN-FILES" TO PARA-NAME.
031900     OPEN INPUT CLOSED-BET.
032000     DISPLAY "CLOSEDBT-STATUS " CLOSEDBT-STATUS.
032100 800-EXIT.
032200     EXIT.
032300
032400 900-CLOSE-FILES.
032500     DISPLAY '900-CLOSE-FILES'.
032600     MOVE "900-CLOSE-FILES" TO PARA-NAME.
032700     CLOSE CLOSED-BET.
032800 900-EXIT.
032900     EXIT.
