000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  BETLEDG
000600*
000700* AUTHOR :  R. HAUSER
000800*
000900* READS THE DAILY WAGER TRANSACTION FILE AND APPLIES PLACE,
001000* CANCEL, SETTLE, ADD-CLOSED AND SETTINGS-UPDATE ACTIONS TO
001100* THE SETTINGS, OPEN-BET AND CLOSED-BET MASTER FILES.  CALLS
001200* BETRATE FOR A KELLY STAKE RECOMMENDATION ON EVERY PL RECORD.
001300*
001400* PRODUCES THE TRANLOG REPORT (ONE LINE PER TRANSACTION PLUS
001500* A TOTALS TRAILER).
001600****************************************************************
001700*
001800* CHANGE LOG
001900* ----------
002000* 07/02/91  R.HAUSER    ORIGINAL PROGRAM.  PL/CN/ST ONLY.
002100* 09/19/96  R.HAUSER    ADDED SU (SETTINGS UPDATE) TRANSACTION    CR100877
002200*                       AND THE BANKROLL/CAP-PCT NORMALIZE RULES
002300*                       (PARA 230).
002400* 03/02/98  T.OKAFOR    ADDED AC (ADD CLOSED) FOR BACK-LOADING
002500*                       HISTORICAL SETTLEMENTS SUPPLIED BY THE
002600*                       CONVERSION TEAM (PARA 240).
002700* 08/21/99  T.OKAFOR    Y2K -- WK-RUN-TS AND ALL MASTER FILE      Y2K-0231
002800*                       TIMESTAMPS NOW CARRY A FULL 4-DIGIT CCYY.
002900*                       RETESTED CENTURY ROLLOVER WITH A DUMMY
003000*                       12/31/99 -> 01/01/2000 TRANSACTION SET.
003100* 05/10/02  P.DIAZ      SWITCHED OPEN-BET TO INDEXED/DYNAMIC SO
003200*                       CN AND ST CAN LOCATE A BET OUT OF ARRIVAL
003300*                       ORDER WITHOUT A SORT STEP AHEAD OF US.
003400* 11/30/04  P.DIAZ      CLOSED-BET IS NOW OPENED AND CLOSED
003500*                       AROUND EACH APPEND (PARA 740) SO BETRATE
003600*                       CAN RE-OPEN IT FOR INPUT ON THE VERY NEXT
003700*                       PL RECORD WITHOUT AN ENQUEUE CONFLICT.
003800****************************************************************
003900
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. BETLEDG.
004200 AUTHOR. R. HAUSER.
004300 INSTALLATION. COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN. 07/02/91.
004500 DATE-COMPILED. 07/02/91.
004600 SECURITY. NON-CONFIDENTIAL.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT SETTINGS-FILE ASSIGN TO SETFILE
005900         ACCESS MODE  IS SEQUENTIAL
006000         FILE STATUS  IS WS-SETTINGS-STATUS.
006100
006200     SELECT OPEN-BET-FILE ASSIGN TO OPENBET
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE  IS DYNAMIC
006500         RECORD KEY   IS BO-BET-ID
006600         FILE STATUS  IS WS-OPENBET-STATUS.
006700
006800     SELECT CLOSED-BET-FILE ASSIGN TO CLOSEDBT
006900         ACCESS MODE  IS SEQUENTIAL
007000         FILE STATUS  IS WS-CLOSEDBT-STATUS.
007100
007200     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
007300         ACCESS MODE  IS SEQUENTIAL
007400         FILE STATUS  IS WS-TRANFILE-STATUS.
007500
007600     SELECT TRANLOG-FILE ASSIGN TO TRANLOG
007700         ACCESS MODE  IS SEQUENTIAL
007800         FILE STATUS  IS WS-TRANLOG-STATUS.
007900
008000****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  SETTINGS-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 15 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS BL-SETTINGS-REC.
009000     COPY BETSET.
009100
009200 FD  OPEN-BET-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 94 CHARACTERS
009600     DATA RECORD IS BL-OPEN-BET-REC.
009700     COPY BETOPN.
009800
009900 FD  CLOSED-BET-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 105 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS BL-CLOSED-BET-REC.
010500     COPY BETCLS.
010600
010700 FD  TRANSACTION-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 120 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS BL-TRAN-REC.
011300     COPY BETTRN.
011400
011500 FD  TRANLOG-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     BLOCK CONTAINS 0 RECORDS.
011900 01  TRANLOG-RECORD                     PIC X(90).
012000
012100****************************************************************
012200 WORKING-STORAGE SECTION.
012300****************************************************************
012400*
012500 01  FILE-STATUS-CODES.
012600     05  WS-SETTINGS-STATUS      PIC X(02) VALUE SPACES.
012700     05  WS-OPENBET-STATUS       PIC X(02) VALUE SPACES.
012800         88  OPENBET-FOUND             VALUE "00".
012900     05  WS-CLOSEDBT-STATUS      PIC X(02) VALUE SPACES.
013000     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.
013100         88  TRANFILE-AT-END           VALUE "10".
013200     05  WS-TRANLOG-STATUS       PIC X(02) VALUE SPACES.
013300*
013400 01  MISC-FIELDS.
013500     05  PARA-NAME               PIC X(30).
013600     05  WK-DECIMAL-ODDS         PIC 9(3)V9(4) COMP-3 VALUE 0.
013700     05  WK-ABS-ODDS             PIC 9(5) COMP        VALUE 0.
013800     05  WK-PROFIT               PIC S9(5)V99 COMP-3  VALUE 0.
013900     05  WK-CLOSED-TS            PIC 9(14)            VALUE 0.
014000     05  WK-CAP-INPUT            PIC 9(3)V9(4)        VALUE 0.
014100     05  WK-CAP-INPUT-R REDEFINES WK-CAP-INPUT.
014200         10  WK-CAP-INPUT-WHOLE  PIC 9(3).
014300         10  WK-CAP-INPUT-DEC    PIC 9(4).
014400     05  WK-TRAN-STATUS          PIC X(08)      VALUE SPACES.
014500         88  WK-TRAN-ACCEPTED          VALUE "ACCEPTED".
014600         88  WK-TRAN-REJECTED          VALUE "REJECTED".
014700     05  WK-RECOMMEND-DISPLAY    PIC 9(5)V99 COMP-3   VALUE 0.
014800     05  WK-STARTING-BANKROLL    PIC S9(7)V99 COMP-3  VALUE 0.
014900*
015000 01  TRAN-COUNTERS.
015100     05  WK-TOTAL-TRAN-COUNT     PIC S9(7) COMP-3     VALUE 0.
015200     05  WK-PL-COUNT             PIC S9(7) COMP-3     VALUE 0.
015300     05  WK-CN-COUNT             PIC S9(7) COMP-3     VALUE 0.
015400     05  WK-ST-COUNT             PIC S9(7) COMP-3     VALUE 0.
015500     05  WK-AC-COUNT             PIC S9(7) COMP-3     VALUE 0.
015600     05  WK-SU-COUNT             PIC S9(7) COMP-3     VALUE 0.
015700     05  WK-REJECT-COUNT         PIC S9(7) COMP-3     VALUE 0.
015800*
015900 01  TRANLOG-LINES.
016000     05  TL-HEADER1.
016100         10  FILLER              PIC X(30)
016200                 VALUE "WAGER LEDGER TRANSACTION LOG  ".
016300         10  TL-HDR-CCYY         PIC 9(4).
016400         10  FILLER              PIC X(01) VALUE "-".
016500         10  TL-HDR-MM           PIC 9(2).
016600         10  FILLER              PIC X(01) VALUE "-".
016700         10  TL-HDR-DD           PIC 9(2).
016800         10  FILLER              PIC X(50) VALUE SPACES.
016900     05  TL-DETAIL-LINE.
017000         10  TL-TRAN-CODE        PIC X(02).
017100         10  FILLER              PIC X(03) VALUE SPACES.
017200         10  TL-BET-ID           PIC 9(6).
017300         10  FILLER              PIC X(03) VALUE SPACES.
017400         10  TL-STATUS           PIC X(08).
017500         10  FILLER              PIC X(03) VALUE SPACES.
017600         10  TL-RECOMMEND        PIC Z,ZZ9.99.
017700         10  FILLER              PIC X(03) VALUE SPACES.
017800         10  TL-BANKROLL         PIC ZZ,ZZ9.99.
017900         10  FILLER              PIC X(45) VALUE SPACES.
018000     05  TL-TRAILER-HDR.
018100         10  FILLER              PIC X(20)
018200           VALUE "TRANSACTION TOTALS".
018300         10  FILLER              PIC X(70) VALUE SPACES.
018400     05  TL-TRAILER-DETAIL.
018500         10  TL-TR-LABEL         PIC X(12).
018600         10  FILLER              PIC X(03) VALUE SPACES.
018700         10  TL-TR-COUNT         PIC ZZZ,ZZ9.
018800         10  FILLER              PIC X(68) VALUE SPACES.
018900     05  TL-TRAILER-BANKROLL.
019000         10  TL-TB-LABEL         PIC X(20).
019100         10  FILLER              PIC X(03) VALUE SPACES.
019200         10  TL-TB-AMOUNT        PIC Z,ZZZ,ZZ9.99.
019300         10  FILLER              PIC X(55) VALUE SPACES.
019400*
019500     COPY BETWRK.
019600     COPY BETKLY REPLACING ==:TAG:== BY ==WK==.
019700
019800****************************************************************
019900 PROCEDURE DIVISION.
020000****************************************************************
020100
020200 000-MAIN.
020300     ACCEPT WK-RUN-DATE-N FROM DATE YYYYMMDD.
020400     ACCEPT WK-RUN-TIME-N FROM TIME.
020500     COMPUTE WK-RUN-TS =
020600         (WK-RUN-DATE-N * 1000000) + WK-RUN-TIME-N.
020700     DISPLAY "BETLEDG STARTED " WK-RUN-DATE-N " " WK-RUN-TIME-N.
020800     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020900     PERFORM 705-READ-SETTINGS THRU 705-EXIT.
021000     MOVE BS-BANKROLL TO WK-STARTING-BANKROLL.
021100     PERFORM 800-INIT-TRANLOG THRU 800-EXIT.
021200     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
021300     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
021400         UNTIL TRANFILE-AT-END.
021500     PERFORM 860-WRITE-SETTINGS THRU 860-EXIT.
021600     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
021700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
021800     GOBACK.
021900
022000 100-PROCESS-TRANSACTIONS.
022100     DISPLAY "100-PROCESS-TRANSACTIONS".
022200     MOVE "ACCEPTED" TO WK-TRAN-STATUS.
022300     ADD 1 TO WK-TOTAL-TRAN-COUNT.
022400     EVALUATE TRUE
022500         WHEN BT-TRAN-PLACE
022600             ADD 1 TO WK-PL-COUNT
022700             PERFORM 200-PROCESS-PLACE-TRAN THRU 200-EXIT
022800         WHEN BT-TRAN-CANCEL
022900             ADD 1 TO WK-CN-COUNT
023000             PERFORM 210-PROCESS-CANCEL-TRAN THRU 210-EXIT
023100         WHEN BT-TRAN-SETTLE
023200             ADD 1 TO WK-ST-COUNT
023300             PERFORM 220-PROCESS-SETTLE-TRAN THRU 220-EXIT
023400         WHEN BT-TRAN-ADD-CLOSED
023500             ADD 1 TO WK-AC-COUNT
023600             PERFORM 240-PROCESS-ADDCLOSED-TRAN THRU 240-EXIT
023700         WHEN BT-TRAN-SETTINGS-UPD
023800             ADD 1 TO WK-SU-COUNT
023900             PERFORM 230-PROCESS-SETTINGS-TRAN THRU 230-EXIT
024000         WHEN OTHER
024100             MOVE "REJECTED" TO WK-TRAN-STATUS
024200     END-EVALUATE.
024300     IF WK-TRAN-REJECTED
024400         ADD 1 TO WK-REJECT-COUNT
024500     END-IF.
024600     PERFORM 830-WRITE-TRANLOG-LINE THRU 830-EXIT.
024700     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
024800 100-EXIT.
024900     EXIT.
025000
025100 200-PROCESS-PLACE-TRAN.
025200     DISPLAY "200-PROCESS-PLACE-TRAN".
025300     MOVE ZERO TO WK-RECOMMEND-DISPLAY.
025400     PERFORM 600-CONVERT-ODDS THRU 600-EXIT.
025500     MOVE BT-BET-ID     TO BO-BET-ID.
025600     MOVE BT-BET-NAME   TO BO-BET-NAME.
025700     MOVE WK-DECIMAL-ODDS TO BO-ODDS.
025800     MOVE BT-PROB       TO BO-PROB.
025900     MOVE BT-STAKE      TO BO-STAKE.
026000     MOVE BT-SPORT      TO BO-SPORT.
026100     MOVE BT-BET-TYPE   TO BO-BET-TYPE.
026200     MOVE WK-RUN-TS     TO BO-CREATED-TS.
026300     WRITE BL-OPEN-BET-REC
026400         INVALID KEY
026500             MOVE "REJECTED" TO WK-TRAN-STATUS
026600         NOT INVALID KEY
026700             COMPUTE BS-BANKROLL ROUNDED =
026800                 BS-BANKROLL - BT-STAKE
026900             PERFORM 610-CALL-BETRATE THRU 610-EXIT
027000     END-WRITE.
027100 200-EXIT.
027200     EXIT.
027300
027400 210-PROCESS-CANCEL-TRAN.
027500     DISPLAY "210-PROCESS-CANCEL-TRAN".
027600     MOVE BT-BET-ID TO BO-BET-ID.
027700     PERFORM 720-READ-OPEN-BET THRU 720-EXIT.
027800     IF NOT OPENBET-FOUND
027900         MOVE "REJECTED" TO WK-TRAN-STATUS
028000     ELSE
028100         COMPUTE BS-BANKROLL ROUNDED =
028200             BS-BANKROLL + BO-STAKE
028300         PERFORM 730-DELETE-OPEN-BET THRU 730-EXIT
028400     END-IF.
028500 210-EXIT.
028600     EXIT.
028700
028800 220-PROCESS-SETTLE-TRAN.
028900     DISPLAY "220-PROCESS-SETTLE-TRAN".
029000     MOVE BT-BET-ID TO BO-BET-ID.
029100     PERFORM 720-READ-OPEN-BET THRU 720-EXIT.
029200     IF NOT OPENBET-FOUND
029300         MOVE "REJECTED" TO WK-TRAN-STATUS
029400     ELSE
029500         IF BT-OUTCOME NOT = "WIN " AND BT-OUTCOME NOT = "LOSS"
029600             MOVE "LOSS" TO BT-OUTCOME
029700         END-IF
029800         IF BT-OUTCOME = "WIN "
029900             COMPUTE WK-PROFIT ROUNDED =
030000                 BO-STAKE * (BO-ODDS - 1)
030100             COMPUTE BS-BANKROLL ROUNDED =
030200                 BS-BANKROLL + (BO-STAKE * BO-ODDS)
030300         ELSE
030400             COMPUTE WK-PROFIT ROUNDED = ZERO - BO-STAKE
030500         END-IF
030600         MOVE BO-BET-ID     TO BC-BET-ID
030700         MOVE BO-BET-NAME   TO BC-BET-NAME
030800         MOVE BO-ODDS       TO BC-ODDS
030900         MOVE BO-PROB       TO BC-PROB
031000         MOVE BO-STAKE      TO BC-STAKE
031100         MOVE BO-SPORT      TO BC-SPORT
031200         MOVE BO-BET-TYPE   TO BC-BET-TYPE
031300         MOVE BT-OUTCOME    TO BC-OUTCOME
031400         MOVE WK-PROFIT     TO BC-PROFIT
031500         MOVE WK-RUN-TS     TO BC-CLOSED-TS
031600         PERFORM 740-WRITE-CLOSED-BET THRU 740-EXIT
031700         PERFORM 730-DELETE-OPEN-BET THRU 730-EXIT
031800     END-IF.
031900 220-EXIT.
032000     EXIT.
032100
032200 230-PROCESS-SETTINGS-TRAN.
032300     DISPLAY "230-PROCESS-SETTINGS-TRAN".
032400     COMPUTE BS-BANKROLL ROUNDED = BT-NEW-BANKROLL.
032500     MOVE BT-NEW-CAP-PCT TO WK-CAP-INPUT.
032600     IF WK-CAP-INPUT > 1
032700         COMPUTE BS-CAP-PCT ROUNDED = WK-CAP-INPUT / 100
032800     ELSE
032900         MOVE WK-CAP-INPUT TO BS-CAP-PCT
033000     END-IF.
033100 230-EXIT.
033200     EXIT.
033300
033400 240-PROCESS-ADDCLOSED-TRAN.
033500     DISPLAY "240-PROCESS-ADDCLOSED-TRAN".
033600     PERFORM 600-CONVERT-ODDS THRU 600-EXIT.
033700     IF BT-OUTCOME NOT = "WIN " AND BT-OUTCOME NOT = "LOSS"
033800         MOVE "LOSS" TO BT-OUTCOME
033900     END-IF.
034000     IF BT-OUTCOME = "WIN "
034100         COMPUTE WK-PROFIT ROUNDED =
034200             BT-STAKE * (WK-DECIMAL-ODDS - 1)
034300     ELSE
034400         COMPUTE WK-PROFIT ROUNDED = ZERO - BT-STAKE
034500     END-IF.
034600     IF BT-TRAN-TS NOT = ZERO
034700         MOVE BT-TRAN-TS TO WK-CLOSED-TS
034800     ELSE
034900         MOVE WK-RUN-TS TO WK-CLOSED-TS
035000     END-IF.
035100     MOVE BT-BET-ID     TO BC-BET-ID.
035200     MOVE BT-BET-NAME   TO BC-BET-NAME.
035300     MOVE WK-DECIMAL-ODDS TO BC-ODDS.
035400     MOVE BT-PROB       TO BC-PROB.
035500     MOVE BT-STAKE      TO BC-STAKE.
035600     MOVE BT-SPORT      TO BC-SPORT.
035700     MOVE BT-BET-TYPE   TO BC-BET-TYPE.
035800     MOVE BT-OUTCOME    TO BC-OUTCOME.
035900     MOVE WK-PROFIT     TO BC-PROFIT.
036000     MOVE WK-CLOSED-TS  TO BC-CLOSED-TS.
036100     PERFORM 740-WRITE-CLOSED-BET THRU 740-EXIT.
036200 240-EXIT.
036300     EXIT.
036400
036500 600-CONVERT-ODDS.
036600*    AMERICAN ODDS TO DECIMAL -- POSITIVE:  A / 100 + 1
036700*                                NEGATIVE:  100 / ABS(A) + 1
036800     IF BT-AMERICAN-ODDS > ZERO
036900         COMPUTE WK-DECIMAL-ODDS ROUNDED =
037000             (BT-AMERICAN-ODDS / 100) + 1
037100     ELSE
037200         COMPUTE WK-ABS-ODDS = ZERO - BT-AMERICAN-ODDS
037300         COMPUTE WK-DECIMAL-ODDS ROUNDED =
037400             (100 / WK-ABS-ODDS) + 1
037500     END-IF.
037600 600-EXIT.
037700     EXIT.
037800
037900 610-CALL-BETRATE.
038000     MOVE WK-DECIMAL-ODDS  TO WK-REQ-ODDS.
038100     MOVE BT-PROB          TO WK-REQ-PROB.
038200     MOVE BT-SPORT         TO WK-REQ-SPORT.
038300     MOVE BT-BET-TYPE      TO WK-REQ-BET-TYPE.
038400     MOVE BS-BANKROLL      TO WK-REQ-BANKROLL.
038500     MOVE BS-CAP-PCT       TO WK-REQ-CAP-PCT.
038600     MOVE WK-RUN-TS        TO WK-REQ-RUN-TS.
038700     CALL "BETRATE" USING WK-KELLY-PARMS.
038800     MOVE WK-RESP-RECOMMEND-STAKE TO WK-RECOMMEND-DISPLAY.
038900 610-EXIT.
039000     EXIT.
039100
039200 700-OPEN-FILES.
039300     DISPLAY "700-OPEN-FILES".
039400     OPEN I-O     OPEN-BET-FILE.
039500     OPEN INPUT   SETTINGS-FILE
039600                  TRANSACTION-FILE.
039700     OPEN OUTPUT  TRANLOG-FILE.
039800     IF WS-OPENBET-STATUS = "35"
039900         CLOSE OPEN-BET-FILE
040000         OPEN OUTPUT OPEN-BET-FILE
040100         CLOSE OPEN-BET-FILE
040200         OPEN I-O OPEN-BET-FILE
040300     END-IF.
040400     IF WS-SETTINGS-STATUS NOT = "00"
040500         DISPLAY "ERROR OPENING SETTINGS FILE. RC: "
040600                 WS-SETTINGS-STATUS
040700         MOVE "10" TO WS-TRANFILE-STATUS
040800     END-IF.
040900     IF WS-TRANFILE-STATUS NOT = "00" AND NOT = "10"
041000         DISPLAY "ERROR OPENING TRANSACTION FILE. RC: "
041100                 WS-TRANFILE-STATUS
041200     END-IF.
041300 700-EXIT.
041400     EXIT.
041500
041600 705-READ-SETTINGS.
041700     DISPLAY "705-READ-SETTINGS".
041800     READ SETTINGS-FILE INTO BL-SETTINGS-REC
041900         AT END
042000             MOVE 1000.00 TO BS-BANKROLL
042100             MOVE 0.0200  TO BS-CAP-PCT.
042200 705-EXIT.
042300     EXIT.
042400
042500 710-READ-TRAN-FILE.
042600     DISPLAY "710-READ-TRAN-FILE".
042700     READ TRANSACTION-FILE
042800         AT END MOVE "10" TO WS-TRANFILE-STATUS.
042900 710-EXIT.
043000     EXIT.
043100
043200 720-READ-OPEN-BET.
043300     DISPLAY "720-READ-OPEN-BET".
043400     READ OPEN-BET-FILE
043500         INVALID KEY MOVE "23" TO WS-OPENBET-STATUS
043600         NOT INVALID KEY MOVE "00" TO WS-OPENBET-STATUS.
043700 720-EXIT.
043800     EXIT.
043900
044000 730-DELETE-OPEN-BET.
044100     DISPLAY "730-DELETE-OPEN-BET".
044200     DELETE OPEN-BET-FILE
044300         INVALID KEY
044400             DISPLAY "DELETE FAILED FOR BET-ID " BO-BET-ID.
044500 730-EXIT.
044600     EXIT.
044700
044800 740-WRITE-CLOSED-BET.
044900     DISPLAY "740-WRITE-CLOSED-BET".
045000     OPEN EXTEND CLOSED-BET-FILE.
045100     WRITE BL-CLOSED-BET-REC.
045200     CLOSE CLOSED-BET-FILE.
045300 740-EXIT.
045400     EXIT.
045500
045600 790-CLOSE-FILES.
045700     DISPLAY "790-CLOSE-FILES".
045800     CLOSE SETTINGS-FILE
045900           OPEN-BET-FILE
046000           TRANSACTION-FILE
046100           TRANLOG-FILE.
046200 790-EXIT.
046300     EXIT.
046400
046500 800-INIT-TRANLOG.
046600     DISPLAY "800-INIT-TRANLOG".
046700     MOVE WK-RUN-CCYY TO TL-HDR-CCYY.
046800     MOVE WK-RUN-MM   TO TL-HDR-MM.
046900     MOVE WK-RUN-DD   TO TL-HDR-DD.
047000     WRITE TRANLOG-RECORD FROM TL-HEADER1.
047100 800-EXIT.
047200     EXIT.
047300
047400 830-WRITE-TRANLOG-LINE.
047500     DISPLAY "830-WRITE-TRANLOG-LINE".
047600     MOVE BT-TRAN-CODE     TO TL-TRAN-CODE.
047700     MOVE BT-BET-ID        TO TL-BET-ID.
047800     MOVE WK-TRAN-STATUS   TO TL-STATUS.
047900     IF BT-TRAN-PLACE
048000         MOVE WK-RECOMMEND-DISPLAY TO TL-RECOMMEND
048100     ELSE
048200         MOVE ZERO TO TL-RECOMMEND
048300     END-IF.
048400     MOVE BS-BANKROLL      TO TL-BANKROLL.
048500     WRITE TRANLOG-RECORD FROM TL-DETAIL-LINE.
048600 830-EXIT.
048700     EXIT.
048800
048900 850-REPORT-TRAN-STATS.
049000     DISPLAY "850-REPORT-TRAN-STATS".
049100     WRITE TRANLOG-RECORD FROM TL-TRAILER-HDR.
049200     MOVE "PLACE"    TO TL-TR-LABEL.
049300     MOVE WK-PL-COUNT TO TL-TR-COUNT.
049400     WRITE TRANLOG-RECORD FROM TL-TRAILER-DETAIL.
049500     MOVE "CANCEL"   TO TL-TR-LABEL.
049600     MOVE WK-CN-COUNT TO TL-TR-COUNT.
049700     WRITE TRANLOG-RECORD FROM TL-TRAILER-DETAIL.
049800     MOVE "SETTLE"   TO TL-TR-LABEL.
049900     MOVE WK-ST-COUNT TO TL-TR-COUNT.
050000     WRITE TRANLOG-RECORD FROM TL-TRAILER-DETAIL.
050100     MOVE "ADD-CLOSED" TO TL-TR-LABEL.
050200     MOVE WK-AC-COUNT TO TL-TR-COUNT.
050300     WRITE TRANLOG-RECORD FROM TL-TRAILER-DETAIL.
050400     MOVE "SETTINGS"   TO TL-TR-LABEL.
050500     MOVE WK-SU-COUNT TO TL-TR-COUNT.
050600     WRITE TRANLOG-RECORD FROM TL-TRAILER-DETAIL.
050700     MOVE "REJECTED"   TO TL-TR-LABEL.
050800     MOVE WK-REJECT-COUNT TO TL-TR-COUNT.
050900     WRITE TRANLOG-RECORD FROM TL-TRAILER-DETAIL.
051000     MOVE "STARTING BANKROLL" TO TL-TB-LABEL.
051100     MOVE WK-STARTING-BANKROLL TO TL-TB-AMOUNT.
051200     WRITE TRANLOG-RECORD FROM TL-TRAILER-BANKROLL.
051300     MOVE "ENDING BANKROLL" TO TL-TB-LABEL.
051400     MOVE BS-BANKROLL TO TL-TB-AMOUNT.
051500     WRITE TRANLOG-RECORD FROM TL-TRAILER-BANKROLL.
051600     MOVE "NET CHANGE" TO TL-TB-LABEL.
051700     COMPUTE TL-TB-AMOUNT ROUNDED =
051800         BS-BANKROLL - WK-STARTING-BANKROLL.
051900     WRITE TRANLOG-RECORD FROM TL-TRAILER-BANKROLL.
052000 850-EXIT.
052100     EXIT.
052200
052300 860-WRITE-SETTINGS.
052400     DISPLAY "860-WRITE-SETTINGS".
052500     CLOSE SETTINGS-FILE.
052600     OPEN OUTPUT SETTINGS-FILE.
052700     WRITE BL-SETTINGS-REC.
052800     CLOSE SETTINGS-FILE.
052900     OPEN INPUT SETTINGS-FILE.
053000 860-EXIT.
053100     EXIT.
