000100******************************************************************
000200*   MEMBER NAME  = BETCLS
000300*
000400*   DESCRIPTIVE NAME = WAGERING LEDGER - CLOSED BET MASTER RECORD
000500*
000600*   FUNCTION = ONE RECORD PER BET THAT HAS BEEN SETTLED OR ADDED
000700*              AS HISTORY.  APPENDED IN SETTLEMENT ORDER, NEVER
000800*              REWRITTEN.  READ IN FULL BY THE EMPIRICAL WIN-RATE
000900*              ROUTINE (BETRATE) AND BY THE ANALYTICS REPORT
001000*              (BETANLZ).
001100*
001200******************************************************************
001300*   CHANGE LOG
001400*   ----------
001500*   01/06/94  R.HAUSER    ORIGINAL MEMBER.
001600*   09/19/96  R.HAUSER    ADDED BC-PROFIT SIGN TEST 88-LEVELS FOR
001700*                         THE TRAILER CR/DB EDIT ON REPORT.       CR100877
001800*   08/21/99  T.OKAFOR    Y2K -- BC-CLOSED-CCYY EXPANDED TO 4
001900*                         DIGITS.                                 Y2K-0231
002000*   05/10/02  P.DIAZ      ADDED BC-CLOSED-TS-R REDEFINES SO THE
002100*                         RECENCY WEIGHT CALC (BETRATE) CAN PULL
002200*                         THE DATE PORTION WITHOUT UNSTRING.
002300******************************************************************
002400 01  BL-CLOSED-BET-REC.
002500     05  BC-BET-ID               PIC 9(6).
002600     05  BC-BET-NAME             PIC X(30).
002700     05  BC-ODDS                 PIC 9(3)V9(4).
002800     05  BC-PROB                 PIC 9V9(4).
002900     05  BC-STAKE                PIC 9(5)V99.
003000     05  BC-SPORT                PIC X(10).
003100     05  BC-BET-TYPE             PIC X(10).
003200     05  BC-OUTCOME              PIC X(04).
003300         88  BC-OUTCOME-WIN            VALUE 'WIN '.
003400         88  BC-OUTCOME-LOSS           VALUE 'LOSS'.
003500     05  BC-PROFIT               PIC S9(5)V99.
003600         88  BC-PROFIT-IS-CREDIT       VALUE ZERO THRU 99999.99.
003700         88  BC-PROFIT-IS-DEBIT        VALUE -99999.99 THRU -.01.
003800     05  BC-CLOSED-TS            PIC 9(14).
003900     05  BC-CLOSED-TS-R REDEFINES BC-CLOSED-TS.
004000         10  BC-CLOSED-CCYY      PIC 9(4).
004100         10  BC-CLOSED-MM        PIC 9(2).
004200         10  BC-CLOSED-DD        PIC 9(2).
004300         10  BC-CLOSED-HHMMSS    PIC 9(6).
004400     05  FILLER                  PIC X(05).
