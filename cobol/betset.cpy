000100******************************************************************
000200*   MEMBER NAME  = BETSET
000300*
000400*   DESCRIPTIVE NAME = WAGERING LEDGER - SETTINGS RECORD
000500*
000600*   FUNCTION = SINGLE-RECORD FILE HOLDING THE BETTOR'S CURRENT
000700*              BANKROLL AND PER-BET STAKE CAP.  READ AND
000800*              REWRITTEN EACH RUN OF BETLEDG.
000900*
001000******************************************************************
001100*   CHANGE LOG
001200*   ----------
001300*   01/06/94  R.HAUSER    ORIGINAL MEMBER.
001400*   09/19/96  R.HAUSER    ADDED BS-CAP-PCT-R REDEFINES SO THE SU
001500*                         TRANSACTION EDIT COULD TEST THE CAP AS
001600*                         A WHOLE-PERCENT VALUE WITHOUT UNSTRING. CR100877
001700******************************************************************
001800*    NOTE - THE OPS RUN BOOK CARRIES THIS AS A 13-BYTE RECORD.
001900*    THE SIGN OVERPUNCH ON BS-BANKROLL AND THE FILLER RESERVE
002000*    BYTE BRING THE PHYSICAL DCB LRECL TO 15 -- CONFIRMED WITH
002100*    OPS AT CUTOVER, NOT A DEFECT.
002200*
002300 01  BL-SETTINGS-REC.
002400     05  BS-BANKROLL             PIC S9(7)V99.
002500     05  BS-CAP-PCT              PIC 9V9(4).
002600     05  BS-CAP-PCT-R REDEFINES BS-CAP-PCT.
002700         10  BS-CAP-PCT-WHOLE    PIC 9.
002800         10  BS-CAP-PCT-DEC      PIC 9(4).
002900     05  FILLER                  PIC X(01).
